000100*****************************************************************
000200* UPZWLNK - LINKAGE PARAMETER BLOCK FOR CALL "UPZWRT"           *
000300*****************************************************************
000400* PASSED BY PGM UPZRFMT TO THE WRITER SUBPROGRAM ONE TIME PER   *
000500* SERVICE (EXPRESS/STANDARD/EXPEDITED).  CARRIES THE ZONE ID /  *
000600* COUNTRY NAME PAIRS BUCKETED FOR THAT SERVICE, IN THE ORDER    *
000700* THEY WERE ADDED TO THE BUCKET - THE WRITER DOES ITS OWN       *
000800* GROUPING AND SORTING ON RETURN, IT DOES NOT RELY ON INPUT     *
000900* ORDER.                                                        *
001000*****************************************************************
001100*
001200* HISTORY OF MODIFICATION:
001300*=================================================================
001400* TAG      INIT     DATE        DESCRIPTION
001500* -------  -------  ----------  ------------------------------
001600* UPZ0003  DPKLIM   14/03/1991  INITIAL LINKAGE BLOCK FOR THE
001700*                                ZONE REFORMAT JOB.
001800* UPZ0058  TSKOOI   02/11/1998  Y2K REVIEW - NO DATE-BEARING
001900*                                FIELDS ON THIS RECORD, NO CHANGE
002000*                                REQUIRED, SIGNED OFF.
002100* UPZ0112  RGNLLO   19/06/2003  RAISE MAX ENTRIES FROM 200 TO
002200*                                300 - THE EXPRESS TABLE OUTGREW
002300*                                THE OLD LIMIT.
002400*=================================================================
002500*
002600 01  WK-C-VWRT-RECORD.
002700     05  WK-C-VWRT-INPUT.
002800         10  WK-N-VWRT-SHEET-CD    PIC 9(01) COMP.
002900             88  VWRT-SHEET-EXPRESS        VALUE 1.
003000             88  VWRT-SHEET-STANDARD       VALUE 2.
003100             88  VWRT-SHEET-EXPEDITED      VALUE 3.
003200         10  WK-N-VWRT-ENTRY-CNT   PIC 9(04) COMP.
003300         10  WK-C-VWRT-ENTRY OCCURS 300 TIMES
003400                             INDEXED BY WK-X-VWRT-ENTRY.
003500             15  WK-N-VWRT-ZONE-ID     PIC S9(04).
003600             15  WK-C-VWRT-CTRY-NAME   PIC X(40).
003700     05  WK-C-VWRT-OUTPUT.
003800         10  WK-C-VWRT-ERROR-CD    PIC X(07) VALUE SPACES.
003900         10  FILLER                PIC X(20).
