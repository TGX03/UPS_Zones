000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     UPZWRT.
000500 AUTHOR.         DPKLIM.
000600 INSTALLATION.   HEAD OFFICE - OPERATIONS SUPPORT.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO REGROUP ONE SERVICE'S
001200*               ZONE ID / COUNTRY NAME PAIRS INTO COLUMNS AND
001300*               WRITE THE RESULT AS AN OUTPUT SHEET.  CALLED ONCE
001400*               PER SERVICE (EXPRESS/STANDARD/EXPEDITED) BY PGM
001500*               UPZRFMT, WHICH SELECTS THE OUTPUT FILE THROUGH
001600*               WK-N-VWRT-SHEET-CD IN THE LINKAGE BLOCK.
001700*
001800*               STEP 1 - GROUP THE INCOMING PAIRS INTO COLUMNS BY
001900*               ZONE ID, COLUMN ORDER = ORDER OF FIRST APPEARANCE.
002000*               STEP 2 - RESORT COLUMNS ASCENDING BY ZONE ID, AND
002100*               SORT THE COUNTRY NAMES WITHIN EACH COLUMN A-Z.
002200*               STEP 3 - WRITE ONE OUTPUT RECORD PER SHEET ROW.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* TAG      INIT     DATE        DESCRIPTION
002800* -------  -------  ----------  ------------------------------
002900* UPZ0003  DPKLIM   14/03/1991  INITIAL VERSION OF THE WRITER
003000*                                ROUTINE - EXPRESS AND STANDARD
003100*                                SHEETS ONLY.
003200* UPZ0027  DPKLIM   02/09/1993  ADD THE EXPEDITED SHEET (THIRD
003300*                                CALL FROM UPZRFMT).
003400* UPZ0058  TSKOOI   02/11/1998  Y2K REVIEW - ROUTINE CARRIES NO
003500*                                DATE FIELDS, NO CHANGE REQUIRED,
003600*                                SIGNED OFF FOR CENTURY ROLLOVER.
003700* UPZ0112  RGNLLO   19/06/2003  RAISE MAX COLUMNS FROM 12 TO 20
003800*                                AND MAX ROWS PER COLUMN FROM 40
003900*                                TO 60 - EXPRESS TABLE OUTGREW THE
004000*                                OLD LIMITS.
004100* UPZ0178  ACNESQ   24/01/2019  REPLACE THE OLD SORT-UTILITY CALL
004200*                                WITH AN IN-LINE BUBBLE SORT ON
004300*                                BOTH THE COLUMN LIST AND THE
004400*                                COUNTRY NAMES - SORT UTILITY WAS
004500*                                DECOMMISSIONED THIS RELEASE.
004600*================================================================
004700*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    CLASS UPZ-DIGITS IS "0" THRU "9"
005600                    UPSI-0 IS UPSI-SWITCH-0
005700                       ON  STATUS IS U0-ON
005800                       OFF STATUS IS U0-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT UPZEXP ASSIGN TO UPZOEXP
006300            ORGANIZATION     IS LINE SEQUENTIAL
006400            FILE STATUS      IS WK-C-FILE-STATUS.
006500     SELECT UPZSTD ASSIGN TO UPZOSTD
006600            ORGANIZATION     IS LINE SEQUENTIAL
006700            FILE STATUS      IS WK-C-FILE-STATUS.
006800     SELECT UPZEXD ASSIGN TO UPZOEXD
006900            ORGANIZATION     IS LINE SEQUENTIAL
007000            FILE STATUS      IS WK-C-FILE-STATUS.
007100
007200 EJECT
007300***************
007400 DATA DIVISION.
007500***************
007600 FILE SECTION.
007700**************
007800 FD  UPZEXP
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS UPZEXP-RECORD.
008100     COPY UPZOUT REPLACING UPZOUT-RECORD BY UPZEXP-RECORD.
008200
008300 FD  UPZSTD
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS UPZSTD-RECORD.
008600     COPY UPZOUT REPLACING UPZOUT-RECORD BY UPZSTD-RECORD.
008700
008800 FD  UPZEXD
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS UPZEXD-RECORD.
009100     COPY UPZOUT REPLACING UPZOUT-RECORD BY UPZEXD-RECORD.
009200
009300*************************
009400 WORKING-STORAGE SECTION.
009500*************************
009600 01  FILLER                    PIC X(24)  VALUE
009700     "** PROGRAM UPZWRT   **".
009800
009900 77  WK-C-FILE-STATUS          PIC X(02).
010000     88  WK-C-SUCCESSFUL                  VALUE "00".
010100
010200 77  WK-N-COL-CNT              PIC 9(02) COMP VALUE ZERO.
010300 77  WK-C-COL-FOUND-SW         PIC X(01)      VALUE "N".
010400     88  WK-C-COL-FOUND-YES               VALUE "Y".
010500 77  WK-N-SORT-I               PIC 9(02) COMP VALUE ZERO.
010600 77  WK-N-SORT-J               PIC 9(02) COMP VALUE ZERO.
010700 77  WK-N-MAX-ROW-CNT          PIC 9(03) COMP VALUE ZERO.
010800 77  WK-N-TOTAL-ROW-CNT        PIC 9(03) COMP VALUE ZERO.
010900 77  WK-C-NAME-HOLD            PIC X(40)      VALUE SPACES.
011000 77  WK-N-ZONE-DISPLAY         PIC ZZZ9.
011100
011200* ------------------ ZONE ID DISPLAY/BYTES REDEFINE ---------------*
011300 01  WK-N-ZONE-WORK.
011400     05  WK-N-ZONE-SIGNED          PIC S9(04).
011450     05  FILLER                    PIC X(01).
011500 01  WK-C-ZONE-WORK REDEFINES WK-N-ZONE-WORK.
011600     05  WK-C-ZONE-BYTES           PIC X(04).
011650     05  FILLER                    PIC X(01).
011700
011800* ---------------- WRITER ERROR CODE PREFIX/NUMBER ----------------*
011900 01  WK-C-ERROR-WORK.
012000     05  WK-C-ERROR-TXT            PIC X(07).
012050     05  FILLER                    PIC X(01).
012100 01  WK-C-ERROR-SPLIT REDEFINES WK-C-ERROR-WORK.
012200     05  WK-C-ERROR-PREFIX         PIC X(03).
012300     05  WK-C-ERROR-NUMBER         PIC X(04).
012350     05  FILLER                    PIC X(01).
012400
012500* ------------------ COLUMN WORK TABLE -----------------------------*
012600 01  WK-COLUMN-TABLE.
012700     05  WK-COL-ENTRY OCCURS 20 TIMES
012800                       INDEXED BY WK-X-COL.
012900         10  WK-COL-ZONE-ID            PIC S9(04).
013000         10  WK-C-COL-ZONE-TXT         PIC X(06).
013100         10  WK-N-COL-ROW-CNT          PIC 9(03) COMP.
013200         10  WK-COL-NAME OCCURS 60 TIMES
013300                         INDEXED BY WK-X-ROW
013400                         PIC X(40).
013500         10  FILLER                    PIC X(04).
013600
013700* ------------------- COLUMN SORT SWAP AREA ------------------------*
013800 01  WK-HOLD-COLUMN.
013900     05  WK-HOLD-ZONE-ID           PIC S9(04).
014000     05  WK-HOLD-ZONE-TXT          PIC X(06).
014100     05  WK-HOLD-ROW-CNT           PIC 9(03) COMP.
014200     05  WK-HOLD-NAME OCCURS 60 TIMES PIC X(40).
014300     05  FILLER                    PIC X(04).
014400
014500* -------------------- OUTPUT RECORD WORK AREA ---------------------*
014600 01  WK-C-OUT-WORK.
014700     05  WK-C-OUT-CELL             PIC X(40) OCCURS 20 TIMES
014800                                    INDEXED BY WK-X-OUT.
014900 01  WK-C-OUT-IMAGE REDEFINES WK-C-OUT-WORK.
015000     05  WK-C-OUT-IMAGE-TXT        PIC X(800).
015100
015200 LINKAGE SECTION.
015300*****************
015400 COPY UPZWLNK.
015500 EJECT
015600********************************************
015700 PROCEDURE DIVISION USING WK-C-VWRT-RECORD.
015800********************************************
015900 MAIN-MODULE.
016000     MOVE SPACES TO WK-C-VWRT-ERROR-CD.
016100     MOVE ZERO   TO WK-N-COL-CNT.
016200
016300     PERFORM A000-SELECT-OUTPUT-FILE
016400        THRU A099-SELECT-OUTPUT-FILE-EX.
016500     IF  WK-C-VWRT-ERROR-CD NOT = SPACES
016600         GOBACK.
016700
016800     PERFORM B200-CREATE-COLUMN-LIST
016900        THRU B299-CREATE-COLUMN-LIST-EX
017000        VARYING WK-X-VWRT-ENTRY FROM 1 BY 1
017100        UNTIL WK-X-VWRT-ENTRY > WK-N-VWRT-ENTRY-CNT
017200        OR WK-C-VWRT-ERROR-CD NOT = SPACES.
017300
017400     IF  WK-C-VWRT-ERROR-CD = SPACES
017500         PERFORM C200-SORT-COLUMNS-BY-ZONE
017600            THRU C299-SORT-COLUMNS-BY-ZONE-EX
017700         PERFORM C400-SORT-NAMES-IN-COLUMN
017800            THRU C499-SORT-NAMES-IN-COLUMN-EX
017900            VARYING WK-X-COL FROM 1 BY 1
018000            UNTIL WK-X-COL > WK-N-COL-CNT
018100         PERFORM D200-WRITE-SHEET-ROWS
018200            THRU D299-WRITE-SHEET-ROWS-EX.
018300
018400     PERFORM Z000-END-PROGRAM-ROUTINE
018500        THRU Z999-END-PROGRAM-ROUTINE-EX.
018600     GOBACK.
018700
018800*---------------------------------------------------------------*
018900 A000-SELECT-OUTPUT-FILE.
019000*---------------------------------------------------------------*
019100     IF  VWRT-SHEET-EXPRESS
019200         OPEN OUTPUT UPZEXP
019300         IF  NOT WK-C-SUCCESSFUL
019400             MOVE "UPZ0201" TO WK-C-VWRT-ERROR-CD
019500         END-IF
019600     ELSE
019700     IF  VWRT-SHEET-STANDARD
019800         OPEN OUTPUT UPZSTD
019900         IF  NOT WK-C-SUCCESSFUL
020000             MOVE "UPZ0202" TO WK-C-VWRT-ERROR-CD
020100         END-IF
020200     ELSE
020300         OPEN OUTPUT UPZEXD
020400         IF  NOT WK-C-SUCCESSFUL
020500             MOVE "UPZ0203" TO WK-C-VWRT-ERROR-CD
020600         END-IF
020700     END-IF
020800     END-IF.
020900
021000     IF  WK-C-VWRT-ERROR-CD NOT = SPACES
021100         MOVE WK-C-VWRT-ERROR-CD TO WK-C-ERROR-TXT
021200         DISPLAY "UPZWRT - OPEN FILE ERROR - " WK-C-ERROR-PREFIX
021300                 "-" WK-C-ERROR-NUMBER
021400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
021500
021600 A099-SELECT-OUTPUT-FILE-EX.
021700     EXIT.
021800
021900*---------------------------------------------------------------*
022000 B200-CREATE-COLUMN-LIST.
022100*---------------------------------------------------------------*
022200     MOVE "N" TO WK-C-COL-FOUND-SW.
022300
022400     PERFORM B210-FIND-COLUMN-BY-ZONE
022500        THRU B219-FIND-COLUMN-BY-ZONE-EX
022600        VARYING WK-X-COL FROM 1 BY 1
022700        UNTIL WK-X-COL > WK-N-COL-CNT
022800        OR WK-C-COL-FOUND-YES.
022900
023000     IF  NOT WK-C-COL-FOUND-YES
023100         IF  WK-N-COL-CNT = 20
023200             MOVE WK-N-VWRT-ZONE-ID (WK-X-VWRT-ENTRY)
023300                                        TO WK-N-ZONE-SIGNED
023400             MOVE "UPZ0299" TO WK-C-VWRT-ERROR-CD
023500             DISPLAY "UPZWRT - TOO MANY ZONE COLUMNS - ZONE BYTES "
023600                     WK-C-ZONE-BYTES
023700             GO TO B299-CREATE-COLUMN-LIST-EX
023800         END-IF
023900         ADD 1 TO WK-N-COL-CNT
024000         SET WK-X-COL TO WK-N-COL-CNT
024100         MOVE WK-N-VWRT-ZONE-ID (WK-X-VWRT-ENTRY)
024200                                    TO WK-COL-ZONE-ID (WK-X-COL)
024300         MOVE WK-N-VWRT-ZONE-ID (WK-X-VWRT-ENTRY)
024400                                    TO WK-N-ZONE-SIGNED
024500         MOVE WK-N-ZONE-SIGNED      TO WK-N-ZONE-DISPLAY
024600         MOVE WK-N-ZONE-DISPLAY     TO WK-C-COL-ZONE-TXT (WK-X-COL)
024700         MOVE ZERO                  TO WK-N-COL-ROW-CNT (WK-X-COL)
024800     END-IF.
024900
025000     ADD 1 TO WK-N-COL-ROW-CNT (WK-X-COL).
025100     SET WK-X-ROW TO WK-N-COL-ROW-CNT (WK-X-COL).
025200     MOVE WK-C-VWRT-CTRY-NAME (WK-X-VWRT-ENTRY)
025300                                 TO WK-COL-NAME (WK-X-COL, WK-X-ROW).
025400
025500 B299-CREATE-COLUMN-LIST-EX.
025600     EXIT.
025700
025800 B210-FIND-COLUMN-BY-ZONE.
025900     IF  WK-COL-ZONE-ID (WK-X-COL) =
026000                              WK-N-VWRT-ZONE-ID (WK-X-VWRT-ENTRY)
026100         MOVE "Y" TO WK-C-COL-FOUND-SW
026200     END-IF.
026300 B219-FIND-COLUMN-BY-ZONE-EX.
026400     EXIT.
026500
026600*---------------------------------------------------------------*
026700 C200-SORT-COLUMNS-BY-ZONE.
026800*---------------------------------------------------------------*
026900     IF  WK-N-COL-CNT < 2
027000         GO TO C299-SORT-COLUMNS-BY-ZONE-EX.
027100
027200     PERFORM C210-SORT-COLUMNS-OUTER
027300        THRU C219-SORT-COLUMNS-OUTER-EX
027400        VARYING WK-N-SORT-I FROM 1 BY 1
027500        UNTIL WK-N-SORT-I > WK-N-COL-CNT.
027600
027700 C299-SORT-COLUMNS-BY-ZONE-EX.
027800     EXIT.
027900
028000 C210-SORT-COLUMNS-OUTER.
028100     PERFORM C220-SORT-COLUMNS-INNER
028200        THRU C229-SORT-COLUMNS-INNER-EX
028300        VARYING WK-N-SORT-J FROM 1 BY 1
028400        UNTIL WK-N-SORT-J > WK-N-COL-CNT - WK-N-SORT-I.
028500 C219-SORT-COLUMNS-OUTER-EX.
028600     EXIT.
028700
028800 C220-SORT-COLUMNS-INNER.
028900     SET WK-X-COL TO WK-N-SORT-J.
029000     IF  WK-COL-ZONE-ID (WK-X-COL) > WK-COL-ZONE-ID (WK-X-COL + 1)
029100         PERFORM C230-SWAP-COLUMN-ENTRY
029200            THRU C239-SWAP-COLUMN-ENTRY-EX
029300     END-IF.
029400 C229-SORT-COLUMNS-INNER-EX.
029500     EXIT.
029600
029700 C230-SWAP-COLUMN-ENTRY.
029800     MOVE WK-COL-ZONE-ID    (WK-X-COL) TO WK-HOLD-ZONE-ID.
029900     MOVE WK-C-COL-ZONE-TXT (WK-X-COL) TO WK-HOLD-ZONE-TXT.
030000     MOVE WK-N-COL-ROW-CNT  (WK-X-COL) TO WK-HOLD-ROW-CNT.
030100     PERFORM C240-COPY-NAMES-TO-HOLD
030200        THRU C249-COPY-NAMES-TO-HOLD-EX
030300        VARYING WK-X-ROW FROM 1 BY 1
030400        UNTIL WK-X-ROW > WK-N-COL-ROW-CNT (WK-X-COL).
030500
030600     MOVE WK-COL-ZONE-ID    (WK-X-COL + 1) TO WK-COL-ZONE-ID (WK-X-COL).
030700     MOVE WK-C-COL-ZONE-TXT (WK-X-COL + 1)
030800                                        TO WK-C-COL-ZONE-TXT (WK-X-COL).
030900     MOVE WK-N-COL-ROW-CNT  (WK-X-COL + 1)
031000                                        TO WK-N-COL-ROW-CNT (WK-X-COL).
031100     PERFORM C250-COPY-NAMES-FROM-NEXT
031200        THRU C259-COPY-NAMES-FROM-NEXT-EX
031300        VARYING WK-X-ROW FROM 1 BY 1
031400        UNTIL WK-X-ROW > WK-N-COL-ROW-CNT (WK-X-COL + 1).
031500
031600     MOVE WK-HOLD-ZONE-ID  TO WK-COL-ZONE-ID    (WK-X-COL + 1).
031700     MOVE WK-HOLD-ZONE-TXT TO WK-C-COL-ZONE-TXT (WK-X-COL + 1).
031800     MOVE WK-HOLD-ROW-CNT  TO WK-N-COL-ROW-CNT  (WK-X-COL + 1).
031900     PERFORM C260-COPY-NAMES-FROM-HOLD
032000        THRU C269-COPY-NAMES-FROM-HOLD-EX
032100        VARYING WK-X-ROW FROM 1 BY 1
032200        UNTIL WK-X-ROW > WK-HOLD-ROW-CNT.
032300 C239-SWAP-COLUMN-ENTRY-EX.
032400     EXIT.
032500
032600 C240-COPY-NAMES-TO-HOLD.
032700     MOVE WK-COL-NAME (WK-X-COL, WK-X-ROW) TO WK-HOLD-NAME (WK-X-ROW).
032800 C249-COPY-NAMES-TO-HOLD-EX.
032900     EXIT.
033000
033100 C250-COPY-NAMES-FROM-NEXT.
033200     MOVE WK-COL-NAME (WK-X-COL + 1, WK-X-ROW)
033300                                     TO WK-COL-NAME (WK-X-COL, WK-X-ROW).
033400 C259-COPY-NAMES-FROM-NEXT-EX.
033500     EXIT.
033600
033700 C260-COPY-NAMES-FROM-HOLD.
033800     MOVE WK-HOLD-NAME (WK-X-ROW)
033900                             TO WK-COL-NAME (WK-X-COL + 1, WK-X-ROW).
034000 C269-COPY-NAMES-FROM-HOLD-EX.
034100     EXIT.
034200
034300*---------------------------------------------------------------*
034400 C400-SORT-NAMES-IN-COLUMN.
034500*---------------------------------------------------------------*
034600     IF  WK-N-COL-ROW-CNT (WK-X-COL) < 2
034700         GO TO C499-SORT-NAMES-IN-COLUMN-EX.
034800
034900     PERFORM C410-SORT-NAMES-OUTER
035000        THRU C419-SORT-NAMES-OUTER-EX
035100        VARYING WK-N-SORT-I FROM 1 BY 1
035200        UNTIL WK-N-SORT-I > WK-N-COL-ROW-CNT (WK-X-COL).
035300
035400 C499-SORT-NAMES-IN-COLUMN-EX.
035500     EXIT.
035600
035700 C410-SORT-NAMES-OUTER.
035800     PERFORM C420-SORT-NAMES-INNER
035900        THRU C429-SORT-NAMES-INNER-EX
036000        VARYING WK-N-SORT-J FROM 1 BY 1
036100        UNTIL WK-N-SORT-J >
036200                    WK-N-COL-ROW-CNT (WK-X-COL) - WK-N-SORT-I.
036300 C419-SORT-NAMES-OUTER-EX.
036400     EXIT.
036500
036600 C420-SORT-NAMES-INNER.
036700     SET WK-X-ROW TO WK-N-SORT-J.
036800     IF  WK-COL-NAME (WK-X-COL, WK-X-ROW) >
036900                        WK-COL-NAME (WK-X-COL, WK-X-ROW + 1)
037000         MOVE WK-COL-NAME (WK-X-COL, WK-X-ROW)     TO WK-C-NAME-HOLD
037100         MOVE WK-COL-NAME (WK-X-COL, WK-X-ROW + 1)
037200                             TO WK-COL-NAME (WK-X-COL, WK-X-ROW)
037300         MOVE WK-C-NAME-HOLD
037400                             TO WK-COL-NAME (WK-X-COL, WK-X-ROW + 1)
037500     END-IF.
037600 C429-SORT-NAMES-INNER-EX.
037700     EXIT.
037800
037900*---------------------------------------------------------------*
038000 D200-WRITE-SHEET-ROWS.
038100*---------------------------------------------------------------*
038200     IF  WK-N-COL-CNT = 0
038300         GO TO D299-WRITE-SHEET-ROWS-EX.
038400
038500     MOVE ZERO TO WK-N-MAX-ROW-CNT.
038600     PERFORM D210-FIND-MAX-ROW-CNT
038700        THRU D219-FIND-MAX-ROW-CNT-EX
038800        VARYING WK-X-COL FROM 1 BY 1
038900        UNTIL WK-X-COL > WK-N-COL-CNT.
039000
039100     COMPUTE WK-N-TOTAL-ROW-CNT = WK-N-MAX-ROW-CNT + 1.
039200
039300     PERFORM D220-WRITE-ONE-SHEET-ROW
039400        THRU D229-WRITE-ONE-SHEET-ROW-EX
039500        VARYING WK-N-SORT-I FROM 1 BY 1
039600        UNTIL WK-N-SORT-I > WK-N-TOTAL-ROW-CNT.
039700
039800 D299-WRITE-SHEET-ROWS-EX.
039900     EXIT.
040000
040100 D210-FIND-MAX-ROW-CNT.
040200     IF  WK-N-COL-ROW-CNT (WK-X-COL) > WK-N-MAX-ROW-CNT
040300         MOVE WK-N-COL-ROW-CNT (WK-X-COL) TO WK-N-MAX-ROW-CNT
040400     END-IF.
040500 D219-FIND-MAX-ROW-CNT-EX.
040600     EXIT.
040700
040800 D220-WRITE-ONE-SHEET-ROW.
040900     MOVE SPACES TO WK-C-OUT-IMAGE-TXT.
041000     PERFORM D230-BUILD-ONE-CELL
041100        THRU D239-BUILD-ONE-CELL-EX
041200        VARYING WK-X-COL FROM 1 BY 1
041300        UNTIL WK-X-COL > WK-N-COL-CNT.
041400     PERFORM D400-WRITE-OUTPUT-RECORD
041500        THRU D499-WRITE-OUTPUT-RECORD-EX.
041600 D229-WRITE-ONE-SHEET-ROW-EX.
041700     EXIT.
041800
041900 D230-BUILD-ONE-CELL.
042000     IF  WK-N-SORT-I = 1
042100         MOVE WK-C-COL-ZONE-TXT (WK-X-COL) TO WK-C-OUT-CELL (WK-X-COL)
042200     ELSE
042300         IF  WK-N-SORT-I - 1 <= WK-N-COL-ROW-CNT (WK-X-COL)
042400             SET WK-X-ROW TO WK-N-SORT-I - 1
042500             MOVE WK-COL-NAME (WK-X-COL, WK-X-ROW)
042600                                    TO WK-C-OUT-CELL (WK-X-COL)
042700         END-IF
042800     END-IF.
042900 D239-BUILD-ONE-CELL-EX.
043000     EXIT.
043100
043200 D400-WRITE-OUTPUT-RECORD.
043300     IF  VWRT-SHEET-EXPRESS
043400         MOVE WK-C-OUT-WORK TO UPZEXP-RECORD
043500         WRITE UPZEXP-RECORD
043600         IF  NOT WK-C-SUCCESSFUL
043700             MOVE "UPZ0211" TO WK-C-VWRT-ERROR-CD
043800         END-IF
043900     ELSE
044000     IF  VWRT-SHEET-STANDARD
044100         MOVE WK-C-OUT-WORK TO UPZSTD-RECORD
044200         WRITE UPZSTD-RECORD
044300         IF  NOT WK-C-SUCCESSFUL
044400             MOVE "UPZ0212" TO WK-C-VWRT-ERROR-CD
044500         END-IF
044600     ELSE
044700         MOVE WK-C-OUT-WORK TO UPZEXD-RECORD
044800         WRITE UPZEXD-RECORD
044900         IF  NOT WK-C-SUCCESSFUL
045000             MOVE "UPZ0213" TO WK-C-VWRT-ERROR-CD
045100         END-IF
045200     END-IF
045300     END-IF.
045400 D499-WRITE-OUTPUT-RECORD-EX.
045500     EXIT.
045600
045700*---------------------------------------------------------------*
045800*                   PROGRAM SUBROUTINE                         *
045900*---------------------------------------------------------------*
046000 Z000-END-PROGRAM-ROUTINE.
046100     IF  VWRT-SHEET-EXPRESS
046200         CLOSE UPZEXP
046300     ELSE
046400     IF  VWRT-SHEET-STANDARD
046500         CLOSE UPZSTD
046600     ELSE
046700         CLOSE UPZEXD
046800     END-IF
046900     END-IF.
047000     IF  NOT WK-C-SUCCESSFUL
047100         DISPLAY "UPZWRT - CLOSE FILE ERROR"
047200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047300     END-IF.
047400
047500 Z999-END-PROGRAM-ROUTINE-EX.
047600     EXIT.
047700
047800******************************************************************
047900*************** END OF PROGRAM SOURCE - UPZWRT *****************
048000******************************************************************
