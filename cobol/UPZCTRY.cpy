000100*****************************************************************
000200* UPZCTRY  -  COURIER ZONE REFERENCE - INPUT RECORD LAYOUT      *
000300*****************************************************************
000400* ONE RECORD PER COUNTRY ROW LIFTED FROM THE CARRIER'S ZONE     *
000500* AVAILABILITY SPREADSHEET (SHEET 1 ONLY).  FIXED-WIDTH TEXT    *
000600* IMAGE OF THE FOUR SPREADSHEET COLUMNS USED BY THE REFORMAT    *
000700* JOB - SEE PGM UPZRFMT.                                        *
000800*****************************************************************
000900*
001000* HISTORY OF MODIFICATION:
001100*=================================================================
001200* TAG      INIT     DATE        DESCRIPTION
001300* -------  -------  ----------  ------------------------------
001400* UPZ0001  DPKLIM   14/03/1991  INITIAL COPYBOOK FOR THE ZONE
001500*                                REFORMAT JOB - EXPRESS/STANDARD
001600*                                SPLIT.
001700* UPZ0044  TSKOOI   02/11/1998  Y2K REVIEW - NO DATE-BEARING
001800*                                FIELDS ON THIS RECORD, NO CHANGE
001900*                                REQUIRED, SIGNED OFF.
002000* UPZ0091  RGNLLO   19/06/2003  WIDEN FILLER TO ALLOW FOR A
002100*                                FIFTH SHEET COLUMN IF THE
002200*                                CARRIER ADDS ONE.
002300*=================================================================
002400*
002500 01  UPZCTRY-RECORD.
002600     05  UPZCTRY-NAME              PIC X(40).
002700*                                 COUNTRY NAME - SHEET COLUMN A.
002800*                                 SPACES ENDS THE INPUT SHEET.
002900     05  UPZCTRY-EXPRESS-TXT       PIC X(04).
003000*                                 EXPRESS ZONE ID - SHEET COL B.
003100*                                 ALWAYS PRESENT ON A DATA ROW.
003200     05  UPZCTRY-STD-C-TXT         PIC X(04).
003300*                                 STANDARD ZONE ID - SHEET COL C.
003400*                                 SPACES = COLUMN C NOT ON ROW.
003500     05  UPZCTRY-STD-D-TXT         PIC X(04).
003600*                                 EXPEDITED ZONE ID - SHEET COL D.
003700*                                 SPACES = COLUMN D NOT ON ROW.
003800*                                 ONLY EXAMINED WHEN COL C BLANK.
003900     05  FILLER                    PIC X(28).
004000*                                 RESERVED FOR FUTURE SHEET COLS.
