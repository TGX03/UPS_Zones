000100*****************************************************************
000200* UPZOUT  -  COURIER ZONE REFORMAT - OUTPUT SHEET ROW LAYOUT    *
000300*****************************************************************
000400* ONE PHYSICAL RECORD PER OUTPUT SHEET ROW.  ROW 1 OF THE       *
000500* SHEET CARRIES THE ZONE ID (AS TEXT) IN EACH COLUMN'S FIRST    *
000600* CELL.  ROWS 2-N CARRY THE COUNTRY NAMES BUCKETED UNDER THAT   *
000700* ZONE ID, A-Z SORTED.  THE SAME LAYOUT SERVES ALL THREE OUTPUT *
000800* FILES (EXPRESS/STANDARD/EXPEDITED) - ONLY THE DATA DIFFERS.   *
000900*****************************************************************
001000*
001100* HISTORY OF MODIFICATION:
001200*=================================================================
001300* TAG      INIT     DATE        DESCRIPTION
001400* -------  -------  ----------  ------------------------------
001500* UPZ0002  DPKLIM   14/03/1991  INITIAL COPYBOOK FOR THE ZONE
001600*                                REFORMAT JOB.
001700* UPZ0077  MHTOEH   27/08/2001  WIDEN FROM 15 TO 20 COLUMNS -
001800*                                CARRIER ADDED MORE ZONES TO THE
001900*                                EXPRESS TABLE THIS YEAR.
002000*=================================================================
002100*
002200 01  UPZOUT-RECORD.
002300     05  UPZOUT-CELL               PIC X(40) OCCURS 20 TIMES
002400                                    INDEXED BY UPZOUT-X.
002500*                                 ROW 1 = ZONE ID TEXT (COL HDR).
002600*                                 ROW 2-N = COUNTRY NAME, A-Z SORT.
002700*                                 SHORT COLUMNS LEAVE TRAILING
002800*                                 CELLS BLANK.
002900     05  FILLER                    PIC X(20).
