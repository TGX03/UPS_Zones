000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     UPZRFMT.
000500 AUTHOR.         DPKLIM.
000600 INSTALLATION.   HEAD OFFICE - OPERATIONS SUPPORT.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE MAIN BATCH JOB FOR THE COURIER ZONE
001200*               REFORMAT RUN.  IT READS THE COURIER'S COUNTRY /
001300*               SERVICE-ZONE REFERENCE FILE (ONE ROW PER COUNTRY,
001400*               LIFTED FROM THE VENDOR'S RATE SPREADSHEET), SPLITS
001500*               EACH COUNTRY INTO THE EXPRESS, STANDARD AND
001600*               EXPEDITED SERVICE BUCKETS IT PARTICIPATES IN, AND
001700*               CALLS PGM UPZWRT ONCE PER SERVICE TO REGROUP AND
001800*               WRITE THE OUTPUT SHEET FOR THAT SERVICE.
001900*
002000*               NO TOTALS OR REPORT ARE PRODUCED - THIS IS A PURE
002100*               RESHAPE OF THE INPUT TABLE.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* TAG      INIT     DATE        DESCRIPTION
002700* -------  -------  ----------  ------------------------------
002800* UPZ0001  DPKLIM   14/03/1991  INITIAL VERSION OF THE COURIER
002900*                                ZONE REFORMAT JOB - EXPRESS AND
003000*                                STANDARD SERVICES ONLY.
003100* UPZ0026  DPKLIM   02/09/1993  ADD EXPEDITED SERVICE (SHEET
003200*                                COLUMN D) AS AN ALTERNATIVE TO
003300*                                STANDARD WHEN COLUMN C IS BLANK.
003400* UPZ0044  TSKOOI   02/11/1998  Y2K REVIEW - JOB CARRIES NO DATE
003500*                                FIELDS, NO CHANGE REQUIRED,
003600*                                SIGNED OFF FOR CENTURY ROLLOVER.
003700* UPZ0091  RGNLLO   19/06/2003  RAISE MAX COUNTRY TABLE FROM 200
003800*                                TO 300 ROWS - VENDOR SPLIT SOME
003900*                                TERRITORIES INTO SEPARATE ROWS.
004000* UPZ0133  MHTOEH   11/02/2008  SKIP "**" COMMENT/HEADER ROWS
004100*                                INSTEAD OF ABENDING ON THEM -
004200*                                VENDOR STARTED ADDING SECTION
004300*                                BANNERS TO THE SPREADSHEET.
004400* UPZ0177  ACNESQ   24/01/2019  REPLACE THE VENDOR OVERLAY CALL
004500*                                WITH DIRECT CALLS TO PGM UPZWRT -
004600*                                OLD OVERLAY STEP RETIRED.
004700*================================================================
004800*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    CLASS UPZ-DIGITS IS "0" THRU "9"
005700                    UPSI-0 IS UPSI-SWITCH-0
005800                       ON  STATUS IS U0-ON
005900                       OFF STATUS IS U0-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT UPZCTRY ASSIGN TO UPZIN
006400            ORGANIZATION     IS LINE SEQUENTIAL
006500            FILE STATUS      IS WK-C-FILE-STATUS.
006600
006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  UPZCTRY
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS UPZCTRY-RECORD.
007600     COPY UPZCTRY.
007700
007800*************************
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER                    PIC X(24)  VALUE
008200     "** PROGRAM UPZRFMT  **".
008300
008400 77  WK-C-FILE-STATUS          PIC X(02).
008500     88  WK-C-SUCCESSFUL                  VALUE "00".
008600     88  WK-C-END-OF-FILE                 VALUE "10".
008700
008800 77  WK-C-END-SW               PIC X(01)  VALUE "N".
008900     88  WK-C-END-OF-INPUT                VALUE "Y".
009000
009100 77  WK-N-CTRY-CNT             PIC 9(04)  COMP VALUE ZERO.
009200 77  WK-N-STAR-CNT             PIC 9(02)  COMP VALUE ZERO.
009300
009400* ------------------ COUNTRY WORK TABLE --------------------------*
009500 01  WK-COUNTRY-TABLE.
009600     05  WK-COUNTRY-ENTRY OCCURS 300 TIMES
009700                           INDEXED BY WK-X-CTRY.
009800         10  WK-CTRY-NAME              PIC X(40).
009900         10  WK-CTRY-EXPRESS-ID        PIC S9(04).
010000         10  WK-CTRY-STANDARD-ID       PIC S9(04).
010100         10  WK-CTRY-STD-FLAG          PIC X(01).
010200             88  WK-CTRY-STD-YES               VALUE "Y".
010300         10  WK-CTRY-EXP-FLAG          PIC X(01).
010400             88  WK-CTRY-EXP-YES               VALUE "Y".
010500         10  FILLER                    PIC X(04).
010600
010700* ---------- ZONE-ID TEXT/NUMERIC EDIT AREAS (COL B/C/D) ----------*
010800 01  WK-C-EXPRESS-EDIT.
010900     05  WK-C-EXPRESS-TXT          PIC X(04).
010950     05  FILLER                    PIC X(01).
011000 01  WK-N-EXPRESS-EDIT REDEFINES WK-C-EXPRESS-EDIT.
011100     05  WK-N-EXPRESS-NUM          PIC S9(04).
011150     05  FILLER                    PIC X(01).
011200
011300 01  WK-C-STDC-EDIT.
011400     05  WK-C-STDC-TXT             PIC X(04).
011450     05  FILLER                    PIC X(01).
011500 01  WK-N-STDC-EDIT REDEFINES WK-C-STDC-EDIT.
011600     05  WK-N-STDC-NUM             PIC S9(04).
011650     05  FILLER                    PIC X(01).
011700
011800 01  WK-C-STDD-EDIT.
011900     05  WK-C-STDD-TXT             PIC X(04).
011950     05  FILLER                    PIC X(01).
012000 01  WK-N-STDD-EDIT REDEFINES WK-C-STDD-EDIT.
012100     05  WK-N-STDD-NUM             PIC S9(04).
012150     05  FILLER                    PIC X(01).
012200
012300* ------------------ SERVICE BUCKET TABLES -------------------------*
012400 01  WK-EXP-BUCKET.
012500     05  WK-EXP-CNT                PIC 9(04) COMP VALUE ZERO.
012600     05  WK-EXP-ENTRY OCCURS 300 TIMES
012700                       INDEXED BY WK-X-EXP.
012800         10  WK-EXP-ZONE-ID            PIC S9(04).
012900         10  WK-EXP-NAME               PIC X(40).
012950         10  FILLER                    PIC X(04).
013000
013100 01  WK-STD-BUCKET.
013200     05  WK-STD-CNT                PIC 9(04) COMP VALUE ZERO.
013300     05  WK-STD-ENTRY OCCURS 300 TIMES
013400                       INDEXED BY WK-X-STD.
013500         10  WK-STD-ZONE-ID            PIC S9(04).
013600         10  WK-STD-NAME               PIC X(40).
013650         10  FILLER                    PIC X(04).
013700
013800 01  WK-EXD-BUCKET.
013900     05  WK-EXD-CNT                PIC 9(04) COMP VALUE ZERO.
014000     05  WK-EXD-ENTRY OCCURS 300 TIMES
014100                       INDEXED BY WK-X-EXD.
014200         10  WK-EXD-ZONE-ID            PIC S9(04).
014300         10  WK-EXD-NAME               PIC X(40).
014350         10  FILLER                    PIC X(04).
014400
014500* ------------- LINKAGE IMAGE PASSED ON CALL "UPZWRT" --------------*
014600 COPY UPZWLNK.
014700
014800 EJECT
014900****************************************
015000 PROCEDURE DIVISION.
015100****************************************
015200 MAIN-MODULE.
015300     PERFORM A000-PROCESS-REFORMAT
015400        THRU A099-PROCESS-REFORMAT-EX.
015500     PERFORM Z000-END-PROGRAM-ROUTINE
015600        THRU Z999-END-PROGRAM-ROUTINE-EX.
015700     STOP RUN.
015800
015900*---------------------------------------------------------------*
016000 A000-PROCESS-REFORMAT.
016100*---------------------------------------------------------------*
016200     OPEN INPUT UPZCTRY.
016300     IF  NOT WK-C-SUCCESSFUL
016400         DISPLAY "UPZRFMT - OPEN FILE ERROR - UPZCTRY"
016500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600         GO TO Y900-ABNORMAL-TERMINATION.
016700
016800     MOVE ZERO  TO WK-N-CTRY-CNT.
016900     MOVE ZERO  TO WK-EXP-CNT WK-STD-CNT WK-EXD-CNT.
017000     MOVE "N"   TO WK-C-END-SW.
017100
017200     PERFORM B000-READ-AND-BUCKET-LOOP
017300        UNTIL WK-C-END-OF-INPUT.
017400
017500     PERFORM D200-CALL-WRITER-ROUTINE
017600        THRU D299-CALL-WRITER-ROUTINE-EX.
017700
017800     GO TO A099-PROCESS-REFORMAT-EX.
017900
018000 A099-PROCESS-REFORMAT-EX.
018100     EXIT.
018200
018300*---------------------------------------------------------------*
018400 B000-READ-AND-BUCKET-LOOP.
018500*---------------------------------------------------------------*
018600     PERFORM A200-READ-CTRY-FILE
018700        THRU A299-READ-CTRY-FILE-EX.
018800
018900     IF  NOT WK-C-END-OF-INPUT
019000         PERFORM B200-BUILD-COUNTRY-ENTRY
019100            THRU B299-BUILD-COUNTRY-ENTRY-EX
019200         PERFORM C200-BUCKET-COUNTRY-ENTRY
019300            THRU C299-BUCKET-COUNTRY-ENTRY-EX.
019400
019500*---------------------------------------------------------------*
019600 A200-READ-CTRY-FILE.
019700*---------------------------------------------------------------*
019800     READ UPZCTRY
019900         AT END
020000             MOVE "Y" TO WK-C-END-SW
020100             GO TO A299-READ-CTRY-FILE-EX.
020200
020300     IF  UPZCTRY-NAME = SPACES
020400         MOVE "Y" TO WK-C-END-SW
020500         GO TO A299-READ-CTRY-FILE-EX.
020600
020700     MOVE ZERO TO WK-N-STAR-CNT.
020800     INSPECT UPZCTRY-NAME TALLYING WK-N-STAR-CNT
020900         FOR ALL "**".
021000     IF  WK-N-STAR-CNT NOT = ZERO
021100*                                COMMENT/SECTION-HEADER ROW - SKIP
021200         GO TO A200-READ-CTRY-FILE.
021300
021400 A299-READ-CTRY-FILE-EX.
021500     EXIT.
021600
021700*---------------------------------------------------------------*
021800 B200-BUILD-COUNTRY-ENTRY.
021900*---------------------------------------------------------------*
022000     ADD 1 TO WK-N-CTRY-CNT.
022100     SET WK-X-CTRY TO WK-N-CTRY-CNT.
022200
022300     MOVE UPZCTRY-NAME         TO WK-CTRY-NAME (WK-X-CTRY).
022400
022500     MOVE UPZCTRY-EXPRESS-TXT  TO WK-C-EXPRESS-TXT.
022600     MOVE WK-N-EXPRESS-NUM     TO WK-CTRY-EXPRESS-ID (WK-X-CTRY).
022700
022800     IF  UPZCTRY-STD-C-TXT NOT = SPACES
022900         MOVE UPZCTRY-STD-C-TXT  TO WK-C-STDC-TXT
023000         MOVE WK-N-STDC-NUM      TO WK-CTRY-STANDARD-ID (WK-X-CTRY)
023100         MOVE "Y"                TO WK-CTRY-STD-FLAG (WK-X-CTRY)
023200         MOVE "N"                TO WK-CTRY-EXP-FLAG (WK-X-CTRY)
023300     ELSE
023400     IF  UPZCTRY-STD-D-TXT NOT = SPACES
023500         MOVE UPZCTRY-STD-D-TXT  TO WK-C-STDD-TXT
023600         MOVE WK-N-STDD-NUM      TO WK-CTRY-STANDARD-ID (WK-X-CTRY)
023700         MOVE "Y"                TO WK-CTRY-STD-FLAG (WK-X-CTRY)
023800         MOVE "Y"                TO WK-CTRY-EXP-FLAG (WK-X-CTRY)
023900     ELSE
024000         MOVE -1                 TO WK-CTRY-STANDARD-ID (WK-X-CTRY)
024100         MOVE "N"                TO WK-CTRY-STD-FLAG (WK-X-CTRY)
024200         MOVE "N"                TO WK-CTRY-EXP-FLAG (WK-X-CTRY)
024300     END-IF
024400     END-IF.
024500
024600 B299-BUILD-COUNTRY-ENTRY-EX.
024700     EXIT.
024800
024900*---------------------------------------------------------------*
025000 C200-BUCKET-COUNTRY-ENTRY.
025100*---------------------------------------------------------------*
025200*    EXPRESS BUCKET ALWAYS GETS THE COUNTRY.
025300     ADD 1 TO WK-EXP-CNT.
025400     SET WK-X-EXP TO WK-EXP-CNT.
025500     MOVE WK-CTRY-EXPRESS-ID (WK-X-CTRY) TO WK-EXP-ZONE-ID (WK-X-EXP).
025600     MOVE WK-CTRY-NAME       (WK-X-CTRY) TO WK-EXP-NAME    (WK-X-EXP).
025700
025800*    EXPEDITED IS CHECKED BEFORE STANDARD - THE TWO ARE MUTUALLY
025900*    EXCLUSIVE BY CONSTRUCTION OF B200 ABOVE.
026000     IF  WK-CTRY-EXP-YES (WK-X-CTRY)
026100         ADD 1 TO WK-EXD-CNT
026200         SET WK-X-EXD TO WK-EXD-CNT
026300         MOVE WK-CTRY-STANDARD-ID (WK-X-CTRY)
026400                                     TO WK-EXD-ZONE-ID (WK-X-EXD)
026500         MOVE WK-CTRY-NAME (WK-X-CTRY) TO WK-EXD-NAME (WK-X-EXD)
026600     ELSE
026700     IF  WK-CTRY-STD-YES (WK-X-CTRY)
026800         ADD 1 TO WK-STD-CNT
026900         SET WK-X-STD TO WK-STD-CNT
027000         MOVE WK-CTRY-STANDARD-ID (WK-X-CTRY)
027100                                     TO WK-STD-ZONE-ID (WK-X-STD)
027200         MOVE WK-CTRY-NAME (WK-X-CTRY) TO WK-STD-NAME (WK-X-STD)
027300     END-IF
027400     END-IF.
027500
027600 C299-BUCKET-COUNTRY-ENTRY-EX.
027700     EXIT.
027800
027900*---------------------------------------------------------------*
028000 D200-CALL-WRITER-ROUTINE.
028100*---------------------------------------------------------------*
028200     MOVE 1          TO WK-N-VWRT-SHEET-CD.
028300     MOVE WK-EXP-CNT TO WK-N-VWRT-ENTRY-CNT.
028400     PERFORM D210-COPY-EXP-ENTRY
028500        THRU D219-COPY-EXP-ENTRY-EX
028600        VARYING WK-X-VWRT-ENTRY FROM 1 BY 1
028700        UNTIL WK-X-VWRT-ENTRY > WK-EXP-CNT.
028800     CALL "UPZWRT" USING WK-C-VWRT-RECORD.
028900     IF  WK-C-VWRT-ERROR-CD NOT = SPACES
029000         DISPLAY "UPZRFMT - WRITER ERROR - EXPRESS  - "
029100                 WK-C-VWRT-ERROR-CD
029200         GO TO Y900-ABNORMAL-TERMINATION.
029300
029400     MOVE 2          TO WK-N-VWRT-SHEET-CD.
029500     MOVE WK-STD-CNT TO WK-N-VWRT-ENTRY-CNT.
029600     PERFORM D220-COPY-STD-ENTRY
029700        THRU D229-COPY-STD-ENTRY-EX
029800        VARYING WK-X-VWRT-ENTRY FROM 1 BY 1
029900        UNTIL WK-X-VWRT-ENTRY > WK-STD-CNT.
030000     CALL "UPZWRT" USING WK-C-VWRT-RECORD.
030100     IF  WK-C-VWRT-ERROR-CD NOT = SPACES
030200         DISPLAY "UPZRFMT - WRITER ERROR - STANDARD - "
030300                 WK-C-VWRT-ERROR-CD
030400         GO TO Y900-ABNORMAL-TERMINATION.
030500
030600     MOVE 3          TO WK-N-VWRT-SHEET-CD.
030700     MOVE WK-EXD-CNT TO WK-N-VWRT-ENTRY-CNT.
030800     PERFORM D230-COPY-EXD-ENTRY
030900        THRU D239-COPY-EXD-ENTRY-EX
031000        VARYING WK-X-VWRT-ENTRY FROM 1 BY 1
031100        UNTIL WK-X-VWRT-ENTRY > WK-EXD-CNT.
031200     CALL "UPZWRT" USING WK-C-VWRT-RECORD.
031300     IF  WK-C-VWRT-ERROR-CD NOT = SPACES
031400         DISPLAY "UPZRFMT - WRITER ERROR - EXPEDITED - "
031500                 WK-C-VWRT-ERROR-CD
031600         GO TO Y900-ABNORMAL-TERMINATION.
031700
031800 D299-CALL-WRITER-ROUTINE-EX.
031900     EXIT.
032000
032100 D210-COPY-EXP-ENTRY.
032200     MOVE WK-EXP-ZONE-ID (WK-X-VWRT-ENTRY)
032300                          TO WK-N-VWRT-ZONE-ID   (WK-X-VWRT-ENTRY).
032400     MOVE WK-EXP-NAME    (WK-X-VWRT-ENTRY)
032500                          TO WK-C-VWRT-CTRY-NAME (WK-X-VWRT-ENTRY).
032600 D219-COPY-EXP-ENTRY-EX.
032700     EXIT.
032800
032900 D220-COPY-STD-ENTRY.
033000     MOVE WK-STD-ZONE-ID (WK-X-VWRT-ENTRY)
033100                          TO WK-N-VWRT-ZONE-ID   (WK-X-VWRT-ENTRY).
033200     MOVE WK-STD-NAME    (WK-X-VWRT-ENTRY)
033300                          TO WK-C-VWRT-CTRY-NAME (WK-X-VWRT-ENTRY).
033400 D229-COPY-STD-ENTRY-EX.
033500     EXIT.
033600
033700 D230-COPY-EXD-ENTRY.
033800     MOVE WK-EXD-ZONE-ID (WK-X-VWRT-ENTRY)
033900                          TO WK-N-VWRT-ZONE-ID   (WK-X-VWRT-ENTRY).
034000     MOVE WK-EXD-NAME    (WK-X-VWRT-ENTRY)
034100                          TO WK-C-VWRT-CTRY-NAME (WK-X-VWRT-ENTRY).
034200 D239-COPY-EXD-ENTRY-EX.
034300     EXIT.
034400
034500*---------------------------------------------------------------*
034600*                   PROGRAM SUBROUTINE                         *
034700*---------------------------------------------------------------*
034800 Y900-ABNORMAL-TERMINATION.
034900     PERFORM Z000-END-PROGRAM-ROUTINE
035000        THRU Z999-END-PROGRAM-ROUTINE-EX.
035100     STOP RUN.
035200
035300 Z000-END-PROGRAM-ROUTINE.
035400     CLOSE UPZCTRY.
035500     IF  NOT WK-C-SUCCESSFUL
035600         DISPLAY "UPZRFMT - CLOSE FILE ERROR - UPZCTRY"
035700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035800     END-IF.
035900
036000 Z999-END-PROGRAM-ROUTINE-EX.
036100     EXIT.
036200
036300******************************************************************
036400*************** END OF PROGRAM SOURCE - UPZRFMT ***************
036500******************************************************************
